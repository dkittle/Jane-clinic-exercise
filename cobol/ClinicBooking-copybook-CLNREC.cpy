000100******************************************************************
000200*    COPYBOOK.....: CLNREC                                      *
000300*    DESCRIPTION...: CLINIC MASTER RECORD - ONE RECORD PER       *
000400*                    CLINIC-FILE, CARRIES THE FIXED CLINIC       *
000500*                    OPEN/CLOSE HOURS USED BY THE BOOKING RULE   *
000600*                    ENGINE (BKGVALID).                          *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    --------------------------------------------------------   *
001000*    101588 JS  ORIGINAL COPYBOOK FOR CLINIC MASTER FILE         *
001100*    030291 TGD ADDED CLINIC-PHONE GROUPED/REDEFINED VIEW        *
001200*    110399 AK  ADDED CLINIC-HOURS REDEFINED NUMERIC VIEW        *
001300*    021606 MM  Y2K CLEANUP - CLINIC-OPEN/CLOSE-TIME WIDTHS      *
001400******************************************************************
001500 01  CLINIC-RECORD.
001600     05  CLINIC-ID                   PIC X(36).
001700     05  CLINIC-NAME                 PIC X(40).
001800     05  CLINIC-PHONE-GRP.
001900         10  CLINIC-PHONE-AREA       PIC X(03).
002000         10  CLINIC-PHONE-DASH1      PIC X(01).
002100         10  CLINIC-PHONE-EXCH       PIC X(03).
002200         10  CLINIC-PHONE-DASH2      PIC X(01).
002300         10  CLINIC-PHONE-LINE       PIC X(04).
002400     05  CLINIC-PHONE REDEFINES CLINIC-PHONE-GRP
002500                                     PIC X(12).
002600     05  CLINIC-EMAIL                PIC X(50).
002700     05  CLINIC-HOURS-GRP.
002800         10  CLINIC-OPEN-TIME        PIC 9(4).
002900         10  CLINIC-CLOSE-TIME       PIC 9(4).
003000     05  CLINIC-HOURS-NUM REDEFINES CLINIC-HOURS-GRP
003100                                     PIC 9(8).
003200     05  FILLER                      PIC X(09).

000100******************************************************************
000200*    COPYBOOK.....: BKRQREC                                     *
000300*    DESCRIPTION...: BOOKING REQUEST TRANSACTION RECORD - ONE    *
000400*                    PER REQUESTED RESERVATION ON THE            *
000500*                    BOOKING-REQUEST-FILE, PROCESSED BY BKGVALID *
000600*                    IN ARRIVAL ORDER (NOT SORTED).              *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    --------------------------------------------------------   *
001000*    021694 JS  ORIGINAL COPYBOOK FOR BOOKING-REQUEST-FILE       *
001100*    091497 TGD SPLIT REQ-DATE/REQ-SUBMIT-DATE INTO CCYY/MM/DD   *
001200*               GROUPS, REDEFINED FOR STRAIGHT NUMERIC COMPARE   *
001300*    040699 AK  SPLIT REQ-START-TIME/REQ-SUBMIT-TIME INTO HH/MM  *
001400*               GROUPS, REDEFINED, FOR THE MINUTE-GRANULARITY    *
001500*               EDIT IN BKGVALID                                 *
001600******************************************************************
001700 01  BOOKING-REQUEST-RECORD.
001800     05  REQ-ID                      PIC X(36).
001900     05  REQ-PRACT-ID                PIC X(36).
002000     05  REQ-PATIENT-ID              PIC X(36).
002100     05  REQ-APPT-TYPE               PIC X(12).
002200         88  REQ-TYPE-CONSULTATION   VALUE "CONSULTATION".
002300         88  REQ-TYPE-STANDARD       VALUE "STANDARD    ".
002400         88  REQ-TYPE-CHECK-IN       VALUE "CHECK_IN    ".
002500         88  REQ-TYPE-VALID          VALUES "CONSULTATION"
002600                                             "STANDARD    "
002700                                             "CHECK_IN    ".
002800     05  REQ-DATE-GRP.
002900         10  REQ-DATE-CCYY           PIC 9(4).
003000         10  REQ-DATE-MM             PIC 9(2).
003100         10  REQ-DATE-DD             PIC 9(2).
003200     05  REQ-DATE REDEFINES REQ-DATE-GRP
003300                                     PIC 9(8).
003400     05  REQ-START-TIME-GRP.
003500         10  REQ-START-HH            PIC 9(2).
003600         10  REQ-START-MM            PIC 9(2).
003700     05  REQ-START-TIME REDEFINES REQ-START-TIME-GRP
003800                                     PIC 9(4).
003900     05  REQ-SUBMIT-DATE-GRP.
004000         10  REQ-SUBMIT-CCYY         PIC 9(4).
004100         10  REQ-SUBMIT-MM           PIC 9(2).
004200         10  REQ-SUBMIT-DD           PIC 9(2).
004300     05  REQ-SUBMIT-DATE REDEFINES REQ-SUBMIT-DATE-GRP
004400                                     PIC 9(8).
004500     05  REQ-SUBMIT-TIME-GRP.
004600         10  REQ-SUBMIT-HH           PIC 9(2).
004700         10  REQ-SUBMIT-MM           PIC 9(2).
004800     05  REQ-SUBMIT-TIME REDEFINES REQ-SUBMIT-TIME-GRP
004900                                     PIC 9(4).
005000     05  FILLER                      PIC X(10).

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  EMAILVAL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/16/94.
000600 DATE-COMPILED. 02/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLABLE SUBROUTINE - VALIDATES A 50-BYTE E-MAIL
001300*          ADDRESS FIELD.  USED BY CLNEDIT FOR EVERY CLINIC,
001400*          PATIENT AND PRACTITIONER MASTER RECORD AT LOAD TIME.
001500*
001600*          THE FIELD MUST BE NON-BLANK, CONTAIN EXACTLY ONE "@"
001700*          WITH AT LEAST ONE CHARACTER BEFORE IT, AND THE PART
001800*          AFTER THE "@" MUST CONTAIN AT LEAST ONE "." WITH AT
001900*          LEAST ONE CHARACTER BEFORE AND AFTER THAT "." .
002000*
002100*          RETURNS "Y" IN LK-EMAIL-VALID WHEN WELL FORMED, "N"
002200*          OTHERWISE.
002300*
002400******************************************************************
002500*    CHANGE LOG                                                 *
002600*    --------------------------------------------------------   *
002700*    021694 JS  ORIGINAL SUBROUTINE - REWORKED FROM THE OLD      *
002800*               PCTPROC DB2 STORED PROCEDURE SHELL, DB2/SQLCA    *
002900*               REMOVED, REPLACED WITH A CHARACTER-TABLE SCAN    *
003000*    091497 TGD ADDED LAST-DOT SEARCH SO "A@B.C.D" IS ACCEPTED   *
003100*               (DOT DOES NOT HAVE TO BE THE FIRST ONE FOUND)    *
003200*    042600 AK  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO    *
003300*               CHANGES REQUIRED, NOTED FOR THE AUDIT TRAIL      *
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     CLASS AT-SIGN-CLASS IS "@"
004200     UPSI-0 IS EMAILVAL-DEBUG-SW
004300         ON STATUS IS DEBUG-TRACE-ON
004400         OFF STATUS IS DEBUG-TRACE-OFF.
004500
004600 DATA DIVISION.
004700 WORKING-STORAGE SECTION.
004800
004900 01  WS-EMAIL-TRACE-AREA.
005000     05  WS-EMAIL-TRACE-FIRST-20     PIC X(20).
005100     05  WS-EMAIL-TRACE-REST-30      PIC X(30).
005200 01  WS-EMAIL-TRACE-FLAT REDEFINES WS-EMAIL-TRACE-AREA
005300                                     PIC X(50).
005400
005500 01  WS-SCAN-COUNTERS.
005600     05  WS-CHAR-IDX                 PIC 9(02) COMP.
005700     05  WS-AT-COUNT                 PIC 9(02) COMP.
005800     05  WS-AT-POSN                  PIC 9(02) COMP.
005900     05  WS-DOT-POSN                 PIC 9(02) COMP.
006000     05  WS-LOCAL-LTH                PIC 9(02) COMP.
006100     05  WS-DOMAIN-LTH               PIC 9(02) COMP.
006200
006300 01  EMAIL-EDIT-SWITCHES.
006400     05  EMAIL-VALID-SW              PIC X(01) VALUE "Y".
006500         88  EMAIL-IS-VALID    VALUE "Y".
006600         88  EMAIL-IS-INVALID  VALUE "N".
006700
006800 LINKAGE SECTION.
006900 01  LK-EMAIL                        PIC X(50).
007000 01  LK-EMAIL-CHAR-VIEW REDEFINES LK-EMAIL.
007100     05  LK-EMAIL-CHAR OCCURS 50 TIMES
007200                                     PIC X(01).
007300 01  LK-EMAIL-SPLIT-VIEW REDEFINES LK-EMAIL.
007400     05  LK-EMAIL-FIRST-20           PIC X(20).
007500     05  LK-EMAIL-REST-30            PIC X(30).
007600 01  LK-EMAIL-VALID                  PIC X(01).
007700
007800 PROCEDURE DIVISION USING LK-EMAIL, LK-EMAIL-VALID.
007900     PERFORM 100-EDIT-EMAIL THRU 100-EXIT.
008000     MOVE EMAIL-VALID-SW TO LK-EMAIL-VALID.
008100     GOBACK.
008200
008300 100-EDIT-EMAIL.
008400     MOVE "Y" TO EMAIL-VALID-SW.
008500     MOVE ZERO TO WS-AT-COUNT, WS-AT-POSN, WS-DOT-POSN.
008600     MOVE LENGTH OF LK-EMAIL TO WS-DOMAIN-LTH.
008700
008800     IF LK-EMAIL = SPACES OR LOW-VALUES
008900         MOVE "N" TO EMAIL-VALID-SW
009000         GO TO 100-EXIT.
009100
009200     PERFORM 200-COUNT-AT-SIGNS THRU 200-EXIT
009300         VARYING WS-CHAR-IDX FROM 1 BY 1
009400         UNTIL WS-CHAR-IDX > 50.
009500
009600     IF WS-AT-COUNT NOT = 1
009700         MOVE "N" TO EMAIL-VALID-SW
009800         GO TO 100-EXIT.
009900
010000     IF WS-AT-POSN = 1
010100         MOVE "N" TO EMAIL-VALID-SW
010200         GO TO 100-EXIT.
010300
010400     COMPUTE WS-LOCAL-LTH = WS-AT-POSN - 1.
010500     IF WS-LOCAL-LTH < 1
010600         MOVE "N" TO EMAIL-VALID-SW
010700         GO TO 100-EXIT.
010800
010900     PERFORM 300-FIND-LAST-DOT THRU 300-EXIT
011000         VARYING WS-CHAR-IDX FROM 50 BY -1
011100         UNTIL WS-CHAR-IDX < WS-AT-POSN.
011200
011300     IF WS-DOT-POSN = ZERO
011400         MOVE "N" TO EMAIL-VALID-SW
011500         GO TO 100-EXIT.
011600
011700     IF WS-DOT-POSN = WS-AT-POSN + 1
011800         MOVE "N" TO EMAIL-VALID-SW
011900         GO TO 100-EXIT.
012000
012100     IF WS-DOT-POSN >= 50
012200         MOVE "N" TO EMAIL-VALID-SW
012300         GO TO 100-EXIT.
012400
012500     IF LK-EMAIL-CHAR(WS-DOT-POSN + 1) = SPACE
012600         MOVE "N" TO EMAIL-VALID-SW.
012700
012800     IF EMAILVAL-DEBUG-SW IS EQUAL TO DEBUG-TRACE-ON
012900         MOVE LK-EMAIL-FIRST-20 TO WS-EMAIL-TRACE-FIRST-20
013000         MOVE LK-EMAIL-REST-30  TO WS-EMAIL-TRACE-REST-30
013100         DISPLAY "EMAILVAL TRACE - PART1: "
013200             WS-EMAIL-TRACE-FIRST-20
013300         DISPLAY "EMAILVAL TRACE - PART2: "
013400             WS-EMAIL-TRACE-REST-30
013500         DISPLAY "EMAILVAL TRACE - VALID: " EMAIL-VALID-SW.
013600 100-EXIT.
013700     EXIT.
013800
013900 200-COUNT-AT-SIGNS.
014000     IF LK-EMAIL-CHAR(WS-CHAR-IDX) IS AT-SIGN-CLASS
014100         ADD 1 TO WS-AT-COUNT
014200         MOVE WS-CHAR-IDX TO WS-AT-POSN.
014300 200-EXIT.
014400     EXIT.
014500
014600 300-FIND-LAST-DOT.
014700     IF WS-DOT-POSN = ZERO
014800        AND LK-EMAIL-CHAR(WS-CHAR-IDX) = "."
014900         MOVE WS-CHAR-IDX TO WS-DOT-POSN.
015000 300-EXIT.
015100     EXIT.

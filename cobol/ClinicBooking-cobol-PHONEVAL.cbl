000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PHONEVAL.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/16/94.
000600 DATE-COMPILED. 02/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLABLE SUBROUTINE - VALIDATES A 12-BYTE PHONE NUMBER
001300*          FIELD AGAINST THE SHOP STANDARD FORMAT
001400*          ###-###-#### .  USED BY CLNEDIT FOR EVERY CLINIC,
001500*          PATIENT AND PRACTITIONER MASTER RECORD AT LOAD TIME.
001600*
001700*          RETURNS "Y" IN LK-PHONE-VALID WHEN THE FIELD IS WELL
001800*          FORMED, "N" OTHERWISE.  A SPACE-FILLED OR LOW-VALUE
001900*          FIELD IS ALWAYS INVALID (THE FIELD IS REQUIRED).
002000*
002100******************************************************************
002200*    CHANGE LOG                                                 *
002300*    --------------------------------------------------------   *
002400*    021694 JS  ORIGINAL SUBROUTINE, SPLIT OFF FROM STRLTH       *
002500*               (GENERIC STRING-LENGTH UTILITY) TO GIVE THE      *
002600*               NEW CLINIC-BOOKING SYSTEM ITS OWN PHONE EDIT     *
002700*    091497 TGD ADDED NUMERIC-VIEW REDEFINE SO THE AREA/EXCH/    *
002800*               LINE GROUPS CAN BE TESTED NUMERIC DIRECTLY       *
002900*    042600 AK  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE, NO    *
003000*               CHANGES REQUIRED, NOTED FOR THE AUDIT TRAIL      *
003100*    031103 MM  ADDED UPSI-0 TRACE SWITCH FOR PRODUCTION         *
003200*               DIAGNOSTICS PER HELP DESK TICKET CB-0118         *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS PHONEVAL-DEBUG-SW
004100         ON STATUS IS DEBUG-TRACE-ON
004200         OFF STATUS IS DEBUG-TRACE-OFF.
004300
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600
004700 01  WS-TRACE-AREA.
004800     05  WS-TRACE-TEXT               PIC X(12).
004900 01  WS-TRACE-NUM REDEFINES WS-TRACE-AREA
005000                                     PIC 9(12).
005100
005200 01  WS-COUNTERS.
005300     05  WS-SPACE-COUNT              PIC 9(02) COMP.
005400
005500 01  PHONE-EDIT-SWITCHES.
005600     05  PHONE-VALID-SW              PIC X(01) VALUE "Y".
005700         88  PHONE-IS-VALID    VALUE "Y".
005800         88  PHONE-IS-INVALID  VALUE "N".
005900
006000 LINKAGE SECTION.
006100 01  LK-PHONE-NBR                    PIC X(12).
006200 01  LK-PHONE-DASH-VIEW REDEFINES LK-PHONE-NBR.
006300     05  LK-PHONE-AREA               PIC X(03).
006400     05  LK-PHONE-DASH1              PIC X(01).
006500     05  LK-PHONE-EXCH               PIC X(03).
006600     05  LK-PHONE-DASH2              PIC X(01).
006700     05  LK-PHONE-LINE               PIC X(04).
006800 01  LK-PHONE-NUMERIC-VIEW REDEFINES LK-PHONE-NBR.
006900     05  LK-PHONE-AREA-N             PIC 9(03).
007000     05  FILLER                      PIC X(01).
007100     05  LK-PHONE-EXCH-N             PIC 9(03).
007200     05  FILLER                      PIC X(01).
007300     05  LK-PHONE-LINE-N             PIC 9(04).
007400 01  LK-PHONE-VALID                  PIC X(01).
007500
007600 PROCEDURE DIVISION USING LK-PHONE-NBR, LK-PHONE-VALID.
007700     PERFORM 100-EDIT-PHONE THRU 100-EXIT.
007800     MOVE PHONE-VALID-SW TO LK-PHONE-VALID.
007900     GOBACK.
008000
008100 100-EDIT-PHONE.
008200     MOVE "Y" TO PHONE-VALID-SW.
008300     MOVE ZERO TO WS-SPACE-COUNT.
008400
008500     IF LK-PHONE-NBR = SPACES OR LOW-VALUES
008600         MOVE "N" TO PHONE-VALID-SW
008700         GO TO 100-EXIT.
008800
008900     INSPECT LK-PHONE-NBR TALLYING WS-SPACE-COUNT
009000         FOR ALL SPACE.
009100     IF WS-SPACE-COUNT NOT = ZERO
009200         MOVE "N" TO PHONE-VALID-SW
009300         GO TO 100-EXIT.
009400
009500     PERFORM 200-CHECK-DASHES THRU 200-EXIT.
009600     IF PHONE-IS-INVALID
009700         GO TO 100-EXIT.
009800
009900     PERFORM 300-CHECK-DIGITS THRU 300-EXIT.
010000
010100     IF PHONEVAL-DEBUG-SW IS EQUAL TO DEBUG-TRACE-ON
010200         MOVE LK-PHONE-NBR TO WS-TRACE-TEXT
010300         DISPLAY "PHONEVAL TRACE - RAW  : " WS-TRACE-TEXT
010400         DISPLAY "PHONEVAL TRACE - VALID: " PHONE-VALID-SW.
010500 100-EXIT.
010600     EXIT.
010700
010800 200-CHECK-DASHES.
010900     IF LK-PHONE-DASH1 NOT = "-"
011000        OR LK-PHONE-DASH2 NOT = "-"
011100         MOVE "N" TO PHONE-VALID-SW
011200         GO TO 200-EXIT.
011300 200-EXIT.
011400     EXIT.
011500
011600 300-CHECK-DIGITS.
011700     IF LK-PHONE-AREA-N NOT NUMERIC
011800        OR LK-PHONE-EXCH-N NOT NUMERIC
011900        OR LK-PHONE-LINE-N NOT NUMERIC
012000         MOVE "N" TO PHONE-VALID-SW.
012100 300-EXIT.
012200     EXIT.

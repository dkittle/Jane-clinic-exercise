000100******************************************************************
000200*    COPYBOOK.....: PATREC                                      *
000300*    DESCRIPTION...: PATIENT MASTER RECORD - ONE PER PATIENT IN  *
000400*                    PATIENT-FILE, READ INTO THE WORKING-STORAGE *
000500*                    PATIENT TABLE KEYED BY PATIENT-ID.          *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    --------------------------------------------------------   *
000900*    101588 JS  ORIGINAL COPYBOOK FOR PATIENT MASTER FILE        *
001000*    030291 TGD ADDED PATIENT-PHONE GROUPED/REDEFINED VIEW       *
001100******************************************************************
001200 01  PATIENT-RECORD.
001300     05  PATIENT-ID                  PIC X(36).
001400     05  PATIENT-FIRST-NAME          PIC X(30).
001500     05  PATIENT-LAST-NAME           PIC X(30).
001600     05  PATIENT-PHONE-GRP.
001700         10  PATIENT-PHONE-AREA      PIC X(03).
001800         10  PATIENT-PHONE-DASH1     PIC X(01).
001900         10  PATIENT-PHONE-EXCH      PIC X(03).
002000         10  PATIENT-PHONE-DASH2     PIC X(01).
002100         10  PATIENT-PHONE-LINE      PIC X(04).
002200     05  PATIENT-PHONE REDEFINES PATIENT-PHONE-GRP
002300                                     PIC X(12).
002400     05  PATIENT-EMAIL               PIC X(50).
002500     05  FILLER                      PIC X(10).

000100******************************************************************
000200*    COPYBOOK.....: REJREC                                      *
000300*    DESCRIPTION...: REJECTED BOOKING REQUEST RECORD - ONE PER   *
000400*                    DISTINCT FAILING BUSINESS RULE, WRITTEN TO  *
000500*                    REJECTED-FILE BY BKGVALID.                  *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    --------------------------------------------------------   *
000900*    021694 JS  ORIGINAL COPYBOOK FOR REJECTED-FILE OUTPUT       *
001000*    091497 TGD ADDED 88-LEVELS FOR THE REASON-CODE VALUES       *
001100******************************************************************
001200 01  REJECTED-REQUEST-RECORD.
001300     05  REJ-REQ-ID                  PIC X(36).
001400     05  REJ-REASON-CODE             PIC X(30).
001500         88  REJ-DATE-IN-PAST
001600                           VALUE "DATE-IN-PAST                  ".
001700         88  REJ-TIME-IN-PAST
001800                           VALUE "TIME-IN-PAST                  ".
001900         88  REJ-START-TIME-INVALID
002000                           VALUE "DESIRED-START-TIME-INVALID    ".
002100         88  REJ-TOO-SOON
002200                           VALUE "TOO-SOON-TO-APPOINTMENT       ".
002300         88  REJ-OUTSIDE-HOURS
002400                           VALUE "OUTSIDE-BUSINESS-HOURS        ".
002500         88  REJ-OVERLAPS
002600                           VALUE "BOOKING-OVERLAPS-ANOTHER      ".
002700     05  REJ-REASON-COUNT            PIC 9(2).
002800     05  FILLER                      PIC X(10).

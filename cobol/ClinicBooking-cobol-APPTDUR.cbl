000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  APPTDUR.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 02/16/94.
000600 DATE-COMPILED. 02/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CALLABLE SUBROUTINE - DERIVES THE FIXED DURATION (IN
001300*          MINUTES) AND THE CONSULTATION FLAG FOR A REQUESTED
001400*          APPOINTMENT TYPE.  CALLED BY BKGVALID BEFORE THE
001500*          BUSINESS-HOURS AND OVERLAP EDITS, SINCE BOTH NEED THE
001600*          DURATION TO COMPUTE THE REQUESTED END TIME.
001700*
001800*             APPOINTMENT TYPE     DURATION-MIN   CONSULTATION
001900*             ------------------   ------------   ------------
002000*             CONSULTATION               90            Y
002100*             STANDARD                   60            N
002200*             CHECK_IN                   30            N
002300*
002400*          AN UNRECOGNIZED TYPE RETURNS LK-RETURN-CD = -1 AND
002500*          ZERO DURATION; BKGVALID TREATS THIS AS
002600*          DESIRED-START-TIME-INVALID SINCE A WELL-FORMED
002700*          REQUEST FILE NEVER CARRIES AN UNKNOWN TYPE CODE.
002800*
002900******************************************************************
003000*    CHANGE LOG                                                 *
003100*    --------------------------------------------------------   *
003200*    021694 JS  ORIGINAL SUBROUTINE, REWORKED FROM CLCLBCST      *
003300*               (LAB/EQUIPMENT COST CALCULATOR) FOR THE NEW      *
003400*               CLINIC-BOOKING SYSTEM'S DURATION TABLE           *
003500*    091497 TGD REPLACED THE IF/ELSE DISPATCH WITH A LOADED      *
003600*               OCCURS TABLE AND SEARCH, CONSISTENT WITH THE     *
003700*               EQUIPMENT-TABLE LOOKUP IN PATSRCH/TRMTSRCH       *
003800*    082601 SR  ADDED SET DUR-IDX TO 1 BEFORE THE SEARCH - A RUN *
003900*               OF BACK-TO-BACK CALLS LEFT DUR-IDX PARKED ON THE *
004000*               PRIOR MATCH SO AN EARLIER-ROW TYPE COULD MISS,   *
004100*               PER HELP DESK TICKET CB-0151                    *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-390.
004700 OBJECT-COMPUTER. IBM-390.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200 01  WS-COUNTERS.
005300     05  WS-TAB-IDX                  PIC 9(02) COMP.
005400
005500 01  WS-APPT-DURATION-TABLE-VALUES.
005600     05  FILLER  PIC X(20) VALUE "CONSULTATION090Y    ".
005700     05  FILLER  PIC X(20) VALUE "STANDARD    060N    ".
005800     05  FILLER  PIC X(20) VALUE "CHECK_IN    030N    ".
005900
006000 01  WS-APPT-DURATION-TABLE
006100             REDEFINES WS-APPT-DURATION-TABLE-VALUES.
006200     05  WS-DUR-TAB-ROW OCCURS 3 TIMES INDEXED BY DUR-IDX.
006300         10  WS-DUR-TAB-TYPE         PIC X(12).
006400         10  WS-DUR-TAB-MINUTES      PIC 9(03).
006500         10  WS-DUR-TAB-CONSULT-FLG  PIC X(01).
006600         10  FILLER                  PIC X(04).
006700
006800****** ALTERNATE BYTE VIEW OF THE TABLE, KEPT FOR DUMP TOOLING
006900 01  WS-APPT-DURATION-CHARS
007000             REDEFINES WS-APPT-DURATION-TABLE-VALUES.
007100     05  WS-APPT-DUR-CHAR OCCURS 60 TIMES
007200                                     PIC X(01).
007300
007400 01  WS-RESULT-TRACE.
007500     05  WS-RESULT-DUR               PIC 9(03).
007600     05  WS-RESULT-FLAG              PIC X(01).
007700 01  WS-RESULT-TRACE-FLAT REDEFINES WS-RESULT-TRACE
007800                                     PIC X(04).
007900
008000 01  APPT-DUR-SWITCHES.
008100     05  TYPE-FOUND-SW               PIC X(01) VALUE "N".
008200         88  TYPE-WAS-FOUND    VALUE "Y".
008300         88  TYPE-NOT-FOUND    VALUE "N".
008400
008500 LINKAGE SECTION.
008600 01  LK-APPT-TYPE                    PIC X(12).
008700 01  LK-DURATION-MIN                 PIC 9(03).
008800 01  LK-IS-CONSULTATION              PIC X(01).
008900 01  LK-RETURN-CD                    PIC S9(04) COMP.
009000
009100 PROCEDURE DIVISION USING LK-APPT-TYPE, LK-DURATION-MIN,
009200                           LK-IS-CONSULTATION, LK-RETURN-CD.
009300     PERFORM 100-DERIVE-DURATION THRU 100-EXIT.
009400     GOBACK.
009500
009600 100-DERIVE-DURATION.
009700     MOVE ZERO TO LK-DURATION-MIN, LK-RETURN-CD.
009800     MOVE "N" TO LK-IS-CONSULTATION, TYPE-FOUND-SW.
009900
010000     SET DUR-IDX TO 1.
010100     SEARCH WS-DUR-TAB-ROW
010200         AT END
010300             MOVE -1 TO LK-RETURN-CD
010400         WHEN WS-DUR-TAB-TYPE (DUR-IDX) = LK-APPT-TYPE
010500             MOVE "Y" TO TYPE-FOUND-SW
010600             PERFORM 200-LOAD-RESULT THRU 200-EXIT.
010700 100-EXIT.
010800     EXIT.
010900
011000 200-LOAD-RESULT.
011100     MOVE WS-DUR-TAB-MINUTES (DUR-IDX) TO LK-DURATION-MIN.
011200     IF WS-DUR-TAB-CONSULT-FLG (DUR-IDX) = "Y"
011300         MOVE "Y" TO LK-IS-CONSULTATION
011400     ELSE
011500         MOVE "N" TO LK-IS-CONSULTATION.
011600     MOVE LK-DURATION-MIN TO WS-RESULT-DUR.
011700     MOVE LK-IS-CONSULTATION TO WS-RESULT-FLAG.
011800 200-EXIT.
011900     EXIT.

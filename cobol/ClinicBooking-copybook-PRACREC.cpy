000100******************************************************************
000200*    COPYBOOK.....: PRACREC                                     *
000300*    DESCRIPTION...: PRACTITIONER MASTER RECORD - ONE PER        *
000400*                    PRACTITIONER IN PRACTITIONER-FILE, READ     *
000500*                    INTO THE WORKING-STORAGE PRACTITIONER TABLE *
000600*                    KEYED BY PRACT-ID.                          *
000700******************************************************************
000800*    CHANGE LOG                                                 *
000900*    --------------------------------------------------------   *
001000*    101588 JS  ORIGINAL COPYBOOK FOR PRACTITIONER MASTER FILE   *
001100*    030291 TGD ADDED PRACT-PHONE GROUPED/REDEFINED VIEW         *
001200******************************************************************
001300 01  PRACTITIONER-RECORD.
001400     05  PRACT-ID                    PIC X(36).
001500     05  PRACT-FIRST-NAME            PIC X(30).
001600     05  PRACT-LAST-NAME             PIC X(30).
001700     05  PRACT-PHONE-GRP.
001800         10  PRACT-PHONE-AREA        PIC X(03).
001900         10  PRACT-PHONE-DASH1       PIC X(01).
002000         10  PRACT-PHONE-EXCH        PIC X(03).
002100         10  PRACT-PHONE-DASH2       PIC X(01).
002200         10  PRACT-PHONE-LINE        PIC X(04).
002300     05  PRACT-PHONE REDEFINES PRACT-PHONE-GRP
002400                                     PIC X(12).
002500     05  PRACT-EMAIL                 PIC X(50).
002600     05  FILLER                      PIC X(10).

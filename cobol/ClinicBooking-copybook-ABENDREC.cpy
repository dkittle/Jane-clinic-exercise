000100******************************************************************
000200*    COPYBOOK.....: ABENDREC                                    *
000300*    DESCRIPTION...: SHARED DIAGNOSTIC / ABEND DISPLAY RECORD.   *
000400*                    MOVED TO SYSOUT BY BOTH CLNEDIT AND         *
000500*                    BKGVALID WHEN A PARAGRAPH TRAPS A FATAL     *
000600*                    CONDITION. PARA-NAME IS SET AT THE TOP OF   *
000700*                    EVERY PARAGRAPH SO THE ABEND MESSAGE SHOWS  *
000800*                    WHERE THE JOB DIED.                         *
000900******************************************************************
001000*    CHANGE LOG                                                 *
001100*    --------------------------------------------------------   *
001200*    101588 JS  ORIGINAL COPYBOOK - CARRIED FORWARD FROM THE     *
001300*               DAILY-EDIT JOB STREAM'S ABEND CONVENTION         *
001400******************************************************************
001500 01  ABEND-REC.
001600     05  PARA-NAME                   PIC X(20) VALUE SPACES.
001700     05  FILLER                      PIC X(01).
001800     05  ABEND-REASON                PIC X(40) VALUE SPACES.
001900     05  FILLER                      PIC X(01).
002000     05  EXPECTED-VAL                PIC X(10) VALUE SPACES.
002100     05  FILLER                      PIC X(01).
002200     05  ACTUAL-VAL                  PIC X(10) VALUE SPACES.
002300     05  FILLER                      PIC X(07).
002400
002500 01  ABEND-FORCE-VALUES.
002600     05  ZERO-VAL                    PIC 9(01) VALUE 0.
002700     05  ONE-VAL                     PIC 9(01) VALUE 1.

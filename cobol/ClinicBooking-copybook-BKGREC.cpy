000100******************************************************************
000200*    COPYBOOK.....: BKGREC                                      *
000300*    DESCRIPTION...: ACCEPTED BOOKING RECORD - WRITTEN TO        *
000400*                    BOOKING-FILE BY BKGVALID WHEN A REQUEST     *
000500*                    PASSES EVERY BUSINESS RULE.                 *
000600******************************************************************
000700*    CHANGE LOG                                                 *
000800*    --------------------------------------------------------   *
000900*    021694 JS  ORIGINAL COPYBOOK FOR BOOKING-FILE OUTPUT        *
001000******************************************************************
001100 01  BOOKING-RECORD.
001200     05  BOOKING-ID                  PIC X(36).
001300     05  BOOKING-PRACT-ID            PIC X(36).
001400     05  BOOKING-PATIENT-ID          PIC X(36).
001500     05  BOOKING-APPT-TYPE           PIC X(12).
001600     05  BOOKING-DATE                PIC 9(8).
001700     05  BOOKING-START-TIME          PIC 9(4).
001800     05  BOOKING-END-TIME            PIC 9(4).
001900     05  BOOKING-DURATION-MIN        PIC 9(3).
002000     05  FILLER                      PIC X(15).

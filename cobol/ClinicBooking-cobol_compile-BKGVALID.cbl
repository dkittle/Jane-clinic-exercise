000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKGVALID.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/16/94.
000600 DATE-COMPILED. 02/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE CORE RULE ENGINE FOR THE CLINIC BOOKING
001300*          SYSTEM.  IT READS THE GOOD CLINIC/PATIENT/PRACTITIONER
001400*          MASTERS PRODUCED BY CLNEDIT, THEN PROCESSES THE
001500*          BOOKING-REQUEST FILE ONE REQUEST AT A TIME, IN THE
001600*          ORDER THE REQUESTS ARRIVE (NOT SORTED), CHECKING EACH
001700*          ONE AGAINST THE CLINIC'S FIXED HOURS AND AGAINST EVERY
001800*          BOOKING ALREADY ACCEPTED IN THIS SAME RUN FOR THAT
001900*          PRACTITIONER/DATE.
002000*
002100*          A REQUEST MAY FAIL MORE THAN ONE RULE AT ONCE - WHEN
002200*          IT DOES, ONE REJECTED-FILE RECORD IS WRITTEN FOR EACH
002300*          DISTINCT REASON.  A REQUEST THAT PASSES EVERY RULE IS
002400*          WRITTEN TO BOOKING-FILE AND ADDED TO THE IN-MEMORY
002500*          SCHEDULE TABLE SO LATER REQUESTS IN THE SAME RUN ARE
002600*          CHECKED AGAINST IT TOO.
002700*
002800*          THIS SHOP DOES NOT CARRY PATIENT OR PRACTITIONER
002900*          MASTERS ON VSAM FOR THIS SYSTEM - BOTH ARE SMALL
003000*          ENOUGH TO HOLD IN AN OCCURS TABLE FOR THE LIFE OF THE
003100*          RUN, SO THE ID LOOKUPS BELOW ARE SEARCH, NOT READ.
003200*
003300******************************************************************
003400
003500         INPUT FILE               -   CLNGOOD   (1 RECORD)
003600         INPUT FILE               -   PATGOOD
003700         INPUT FILE               -   PRACGOOD
003800         INPUT FILE               -   BKRQDATA
003900
004000         OUTPUT FILE              -   BKGDATA
004100         OUTPUT FILE              -   BKGREJ
004200
004300         DUMP FILE                -   SYSOUT
004400
004500******************************************************************
004600*    CHANGE LOG                                                 *
004700*    --------------------------------------------------------   *
004800*    021694 JS  ORIGINAL PROGRAM, REWORKED FROM THE PATSRCH       *
004900*               EQUIPMENT-TABLE-SEARCH SHELL FOR THE NEW CLINIC   *
005000*               BOOKING RULE ENGINE                               *
005100*    091497 TGD ADDED THE PRACTITIONER SCHEDULE TABLE AND THE     *
005200*               OVERLAP SCAN - BOOKINGS ACCEPTED EARLIER IN THE   *
005300*               SAME RUN NOW BLOCK LATER OVERLAPPING REQUESTS     *
005400*    040699 AK  ADDED THE JULIAN-DAY LEAD-TIME CALCULATION SO     *
005500*               THE 2-HOUR RULE WORKS ACROSS A MIDNIGHT BOUNDARY  *
005600*    042600 AK  Y2K SWEEP - REQ-DATE/REQ-SUBMIT-DATE ALREADY      *
005700*               CARRY A 4-DIGIT CCYY, NO CHANGES REQUIRED         *
005800*    031103 MM  ADDED END-OF-RUN REJECTIONS-BY-REASON BREAKOUT    *
005900*               PER HELP DESK TICKET CB-0142                      *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     UPSI-0 IS BKGVALID-DEBUG-SW
006800         ON STATUS IS DEBUG-TRACE-ON
006900         OFF STATUS IS DEBUG-TRACE-OFF.
007000
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT SYSOUT
007400     ASSIGN TO UT-S-SYSOUT
007500       ORGANIZATION IS SEQUENTIAL.
007600
007700     SELECT CLNGOOD
007800     ASSIGN TO UT-S-CLNGOOD
007900       ORGANIZATION IS SEQUENTIAL
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS CFCODE.
008200
008300     SELECT PATGOOD
008400     ASSIGN TO UT-S-PATGOOD
008500       ORGANIZATION IS SEQUENTIAL
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS PFCODE.
008800
008900     SELECT PRACGOOD
009000     ASSIGN TO UT-S-PRACGOOD
009100       ORGANIZATION IS SEQUENTIAL
009200       ACCESS MODE IS SEQUENTIAL
009300       FILE STATUS IS RFCODE.
009400
009500     SELECT BKRQDATA
009600     ASSIGN TO UT-S-BKRQDATA
009700       ORGANIZATION IS SEQUENTIAL
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS IFCODE.
010000
010100     SELECT BKGDATA
010200     ASSIGN TO UT-S-BKGDATA
010300       ORGANIZATION IS SEQUENTIAL
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700     SELECT BKGREJ
010800     ASSIGN TO UT-S-BKGREJ
010900       ORGANIZATION IS SEQUENTIAL
011000       ACCESS MODE IS SEQUENTIAL
011100       FILE STATUS IS EFCODE.
011200
011300 DATA DIVISION.
011400 FILE SECTION.
011500 FD  SYSOUT
011600     RECORDING MODE IS F
011700     LABEL RECORDS ARE STANDARD
011800     RECORD CONTAINS 130 CHARACTERS
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS SYSOUT-REC.
012100 01  SYSOUT-REC  PIC X(130).
012200
012300 FD  CLNGOOD
012400     RECORDING MODE IS F
012500     LABEL RECORDS ARE STANDARD
012600     RECORD CONTAINS 155 CHARACTERS
012700     BLOCK CONTAINS 0 RECORDS
012800     DATA RECORD IS CLNGOOD-REC.
012900 01  CLNGOOD-REC                     PIC X(155).
013000
013100 FD  PATGOOD
013200     RECORDING MODE IS F
013300     LABEL RECORDS ARE STANDARD
013400     RECORD CONTAINS 168 CHARACTERS
013500     BLOCK CONTAINS 0 RECORDS
013600     DATA RECORD IS PATGOOD-REC.
013700 01  PATGOOD-REC                     PIC X(168).
013800
013900 FD  PRACGOOD
014000     RECORDING MODE IS F
014100     LABEL RECORDS ARE STANDARD
014200     RECORD CONTAINS 168 CHARACTERS
014300     BLOCK CONTAINS 0 RECORDS
014400     DATA RECORD IS PRACGOOD-REC.
014500 01  PRACGOOD-REC                    PIC X(168).
014600
014700****** ONE RECORD PER REQUESTED RESERVATION, ARRIVAL ORDER
014800 FD  BKRQDATA
014900     RECORDING MODE IS F
015000     LABEL RECORDS ARE STANDARD
015100     RECORD CONTAINS 154 CHARACTERS
015200     BLOCK CONTAINS 0 RECORDS
015300     DATA RECORD IS BKRQDATA-REC.
015400 01  BKRQDATA-REC                    PIC X(154).
015500
015600 FD  BKGDATA
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 154 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS BKGDATA-REC.
016200 01  BKGDATA-REC                     PIC X(154).
016300
016400 FD  BKGREJ
016500     RECORDING MODE IS F
016600     LABEL RECORDS ARE STANDARD
016700     RECORD CONTAINS 78 CHARACTERS
016800     BLOCK CONTAINS 0 RECORDS
016900     DATA RECORD IS BKGREJ-REC.
017000 01  BKGREJ-REC                      PIC X(78).
017100
017200 WORKING-STORAGE SECTION.
017300
017400 01  FILE-STATUS-CODES.
017500     05  IFCODE                  PIC X(2).
017600         88 NO-MORE-REQUESTS  VALUE "10".
017700     05  CFCODE                  PIC X(2).
017800         88 NO-MORE-CLINIC-DATA  VALUE "10".
017900     05  PFCODE                  PIC X(2).
018000         88 NO-MORE-PATIENT-DATA VALUE "10".
018100     05  RFCODE                  PIC X(2).
018200         88 NO-MORE-PRACT-DATA   VALUE "10".
018300     05  OFCODE                  PIC X(2).
018400         88 CODE-WRITE    VALUE SPACES.
018500     05  EFCODE                  PIC X(2).
018600         88 CODE-WRITE    VALUE SPACES.
018700
018800** MASTER RECORD LAYOUTS - SAME COPYBOOKS CLNEDIT READS
018900 COPY CLNREC.
019000 COPY PATREC.
019100 COPY PRACREC.
019200
019300** TRANSACTION AND OUTPUT LAYOUTS
019400 COPY BKRQREC.
019500 COPY BKGREC.
019600 COPY REJREC.
019700
019800****** IN-MEMORY PATIENT LOOKUP TABLE, LOADED ONCE FROM PATGOOD
019900 01  WS-PATIENT-TABLE-AREA.
020000     05  WS-PATIENT-COUNT            PIC 9(05) COMP.
020100     05  WS-PATIENT-TAB OCCURS 500 TIMES
020200                         INDEXED BY PAT-IDX.
020300         10  WS-PAT-TAB-ID           PIC X(36).
020400
020500****** IN-MEMORY PRACTITIONER LOOKUP TABLE, LOADED FROM PRACGOOD
020600 01  WS-PRACT-TABLE-AREA.
020700     05  WS-PRACT-COUNT              PIC 9(05) COMP.
020800     05  WS-PRACT-TAB OCCURS 200 TIMES
020900                         INDEXED BY PRACT-IDX.
021000         10  WS-PRACT-TAB-ID         PIC X(36).
021100
021200****** BOOKINGS ACCEPTED SO FAR THIS RUN - GROWS AS THE FILE IS
021300****** PROCESSED, SCANNED FOR EVERY NEW REQUEST'S OVERLAP CHECK
021400 01  WS-SCHEDULE-TABLE-AREA.                                      091497TG
021500     05  WS-SCHEDULE-COUNT           PIC 9(06) COMP.
021600     05  WS-SCHEDULE-ROW OCCURS 2000 TIMES
021700                         INDEXED BY SCH-IDX.
021800         10  WS-SCH-PRACT-ID         PIC X(36).
021900         10  WS-SCH-DATE             PIC 9(08).
022000         10  WS-SCH-START-TIME       PIC 9(04).
022100         10  WS-SCH-END-TIME         PIC 9(04).
022200
022300 01  WS-RULE-WORK-AREA.
022400     05  WS-DURATION-MIN             PIC 9(03).
022500     05  WS-IS-CONSULTATION          PIC X(01).
022600     05  WS-APPTDUR-RETURN-CD        PIC S9(04) COMP.
022700     05  WS-REQ-END-TIME             PIC 9(04).
022800     05  WS-REQ-END-HH               PIC 9(02).
022900     05  WS-REQ-END-MM               PIC 9(02).
023000     05  WS-START-TOTAL-MIN          PIC 9(04) COMP.
023100     05  WS-END-TOTAL-MIN            PIC 9(04) COMP.
023200****** DASHED VIEW OF THE DERIVED END TIME, USED ONLY BY THE
023300****** DEBUG TRACE DISPLAY BELOW
023400     05  WS-REQ-END-TIME-GRP REDEFINES WS-REQ-END-TIME.
023500         10  WS-TRACE-END-HH         PIC 9(02).
023600         10  WS-TRACE-END-MM         PIC 9(02).
023700
023800 01  WS-JULIAN-CALC-AREA.
023900     05  WS-CALC-CCYY                PIC 9(04).
024000     05  WS-CALC-MM                  PIC 9(02).
024100     05  WS-CALC-DD                  PIC 9(02).
024200     05  WS-CALC-A                   PIC S9(08) COMP.
024300     05  WS-CALC-JDN                 PIC S9(08) COMP.
024400     05  WS-JDN-REQ                  PIC S9(08) COMP.
024500     05  WS-JDN-SUB                  PIC S9(08) COMP.
024600     05  WS-REQ-TIME-MINUTES         PIC S9(06) COMP.
024700     05  WS-SUB-TIME-MINUTES         PIC S9(06) COMP.
024800     05  WS-ELAPSED-MINUTES          PIC S9(08) COMP.
024900
025000 01  WS-FAILURE-LIST.
025100     05  WS-FAILURE-COUNT            PIC 9(02) COMP.
025200     05  WS-FAILURE-REASON OCCURS 5 TIMES
025300                         INDEXED BY FAIL-IDX
025400                                     PIC X(30).
025500     05  WS-NEW-REASON               PIC X(30).
025600
025700 01  FLAGS-AND-SWITCHES.
025800     05  ANY-RULE-FAILED-SW          PIC X(01) VALUE "N".
025900         88  ANY-RULE-FAILED   VALUE "Y".
026000         88  NO-RULE-FAILED    VALUE "N".
026100
026200 01  COUNTERS-AND-ACCUMULATORS.
026300     05  REQUESTS-READ               PIC 9(07) COMP.
026400     05  REQUESTS-ACCEPTED           PIC 9(07) COMP.
026500     05  REQUESTS-REJECTED           PIC 9(07) COMP.
026600     05  WS-NEXT-BOOKING-SEQ         PIC 9(08) COMP.
026700****** BOOKING-ID IS BUILT, NOT COPIED FROM REQ-ID - THE SAME
026800****** REQUEST ID MUST NEVER APPEAR AS A BOOKING ID
026900 01  WS-BOOKING-ID-AREA.
027000     05  WS-BKID-PREFIX              PIC X(04) VALUE "BKG-".
027100     05  WS-BKID-SEQ                 PIC 9(08).
027200     05  FILLER                      PIC X(24) VALUE SPACES.
027300     05  WS-CNT-DATE-IN-PAST         PIC 9(06) COMP.
027400     05  WS-CNT-TIME-IN-PAST         PIC 9(06) COMP.
027500     05  WS-CNT-START-INVALID        PIC 9(06) COMP.
027600     05  WS-CNT-TOO-SOON             PIC 9(06) COMP.
027700     05  WS-CNT-OUTSIDE-HOURS        PIC 9(06) COMP.
027800     05  WS-CNT-OVERLAPS             PIC 9(06) COMP.
027900
028000 77  WS-DATE                         PIC 9(06).
028100
028200 COPY ABENDREC.
028300
028400 PROCEDURE DIVISION.
028500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
028600     PERFORM 100-MAINLINE THRU 100-EXIT
028700             UNTIL NO-MORE-REQUESTS.
028800     PERFORM 900-CLEANUP THRU 900-EXIT.
028900     MOVE +0 TO RETURN-CODE.
029000     GOBACK.
029100
029200 000-HOUSEKEEPING.
029300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
029400     DISPLAY "******** BEGIN JOB BKGVALID ********".
029500     ACCEPT  WS-DATE FROM DATE.
029600     INITIALIZE COUNTERS-AND-ACCUMULATORS.
029700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
029800
029900     READ CLNGOOD INTO CLINIC-RECORD
030000         AT END
030100         MOVE "EMPTY CLINIC FILE" TO ABEND-REASON
030200         GO TO 1000-ABEND-RTN
030300     END-READ.
030400
030500     PERFORM 050-LOAD-PATIENT-TABLE THRU 050-EXIT
030600         VARYING PAT-IDX FROM 1 BY 1
030700         UNTIL NO-MORE-PATIENT-DATA.
030800
030900     PERFORM 060-LOAD-PRACT-TABLE THRU 060-EXIT
031000         VARYING PRACT-IDX FROM 1 BY 1
031100         UNTIL NO-MORE-PRACT-DATA.
031200
031300     PERFORM 910-READ-REQUEST THRU 910-EXIT.
031400 000-EXIT.
031500     EXIT.
031600
031700 050-LOAD-PATIENT-TABLE.
031800     MOVE "050-LOAD-PATIENT-TABLE" TO PARA-NAME.
031900     READ PATGOOD INTO PATIENT-RECORD
032000         AT END
032100         GO TO 050-EXIT
032200     END-READ.
032300     ADD 1 TO WS-PATIENT-COUNT.
032400     MOVE PATIENT-ID TO WS-PAT-TAB-ID(PAT-IDX).
032500 050-EXIT.
032600     EXIT.
032700
032800 060-LOAD-PRACT-TABLE.
032900     MOVE "060-LOAD-PRACT-TABLE" TO PARA-NAME.
033000     READ PRACGOOD INTO PRACTITIONER-RECORD
033100         AT END
033200         GO TO 060-EXIT
033300     END-READ.
033400     ADD 1 TO WS-PRACT-COUNT.
033500     MOVE PRACT-ID TO WS-PRACT-TAB-ID(PRACT-IDX).
033600 060-EXIT.
033700     EXIT.
033800
033900 100-MAINLINE.
034000     MOVE "100-MAINLINE" TO PARA-NAME.
034100     ADD 1 TO REQUESTS-READ.
034200
034300     PERFORM 150-LOOKUP-PATIENT THRU 150-EXIT.
034400     PERFORM 160-LOOKUP-PRACTITIONER THRU 160-EXIT.
034500     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
034600
034700     IF ANY-RULE-FAILED
034800         ADD 1 TO REQUESTS-REJECTED
034900         PERFORM 700-WRITE-REJECTS THRU 700-EXIT
035000     ELSE
035100         ADD 1 TO REQUESTS-ACCEPTED
035200         PERFORM 600-BUILD-BOOKING THRU 600-EXIT
035300         PERFORM 650-ADD-TO-SCHEDULE THRU 650-EXIT
035400         WRITE BKGDATA-REC FROM BOOKING-RECORD.
035500
035600     PERFORM 910-READ-REQUEST THRU 910-EXIT.
035700 100-EXIT.
035800     EXIT.
035900
036000****** A REQUEST ID THAT DOES NOT RESOLVE TO A MASTER ON FILE
036100****** CANNOT HAPPEN FROM A WELL-FORMED REQUEST FILE - TREATED
036200****** AS A FATAL DATA-INTEGRITY CONDITION, NOT A BUSINESS
036300****** REJECTION, SAME AS THE OLD PATSRCH/PATMSTR KEY-NOT-FOUND
036400****** HANDLING
036500 150-LOOKUP-PATIENT.
036600     MOVE "150-LOOKUP-PATIENT" TO PARA-NAME.
036700     SET PAT-IDX TO 1.
036800     SEARCH WS-PATIENT-TAB
036900         AT END
037000             MOVE "PATIENT ID NOT ON FILE" TO ABEND-REASON
037100             MOVE REQ-PATIENT-ID TO ACTUAL-VAL
037200             GO TO 1000-ABEND-RTN
037300         WHEN WS-PAT-TAB-ID(PAT-IDX) = REQ-PATIENT-ID
037400             CONTINUE.
037500 150-EXIT.
037600     EXIT.
037700
037800 160-LOOKUP-PRACTITIONER.
037900     MOVE "160-LOOKUP-PRACTITIONER" TO PARA-NAME.
038000     SET PRACT-IDX TO 1.
038100     SEARCH WS-PRACT-TAB
038200         AT END
038300             MOVE "PRACTITIONER ID NOT ON FILE" TO ABEND-REASON
038400             MOVE REQ-PRACT-ID TO ACTUAL-VAL
038500             GO TO 1000-ABEND-RTN
038600         WHEN WS-PRACT-TAB-ID(PRACT-IDX) = REQ-PRACT-ID
038700             CONTINUE.
038800 160-EXIT.
038900     EXIT.
039000
039100 200-VALIDATE-REQUEST.
039200     MOVE "200-VALIDATE-REQUEST" TO PARA-NAME.
039300     MOVE ZERO TO WS-FAILURE-COUNT.
039400     MOVE "N" TO ANY-RULE-FAILED-SW.
039500
039600     PERFORM 210-CHECK-PAST THRU 210-EXIT.
039700     PERFORM 220-CHECK-GRANULARITY THRU 220-EXIT.
039800     PERFORM 260-DERIVE-DURATION THRU 260-EXIT.
039900     PERFORM 230-CHECK-LEAD-TIME THRU 230-EXIT.
040000     PERFORM 240-CHECK-BUSINESS-HOURS THRU 240-EXIT.
040100     PERFORM 245-CHECK-OVERLAP THRU 245-EXIT.
040200
040300     IF WS-FAILURE-COUNT > ZERO
040400         MOVE "Y" TO ANY-RULE-FAILED-SW.
040500 200-EXIT.
040600     EXIT.
040700
040800****** RULE 1 - DATE/TIME MUST NOT BE IN THE PAST.  REQ-DATE AND
040900****** REQ-SUBMIT-DATE ARE BOTH CCYYMMDD, SO A STRAIGHT NUMERIC
041000****** COMPARE GIVES CALENDAR ORDER WITHOUT ANY CONVERSION
041100 210-CHECK-PAST.
041200     MOVE "210-CHECK-PAST" TO PARA-NAME.
041300     IF REQ-DATE < REQ-SUBMIT-DATE
041400         MOVE "DATE-IN-PAST                  " TO WS-NEW-REASON
041500         PERFORM 295-RECORD-FAILURE THRU 295-EXIT
041600     ELSE
041700         IF REQ-DATE = REQ-SUBMIT-DATE
041800            AND REQ-START-TIME NOT > REQ-SUBMIT-TIME
041900             MOVE "TIME-IN-PAST                  " TO
042000                 WS-NEW-REASON
042100             PERFORM 295-RECORD-FAILURE THRU 295-EXIT.
042200 210-EXIT.
042300     EXIT.
042400
042500****** RULE 2 - START TIME MUST FALL ON THE HOUR OR HALF HOUR
042600 220-CHECK-GRANULARITY.
042700     MOVE "220-CHECK-GRANULARITY" TO PARA-NAME.
042800     IF REQ-START-MM NOT = 00 AND REQ-START-MM NOT = 30
042900         MOVE "DESIRED-START-TIME-INVALID    " TO WS-NEW-REASON
043000         PERFORM 295-RECORD-FAILURE THRU 295-EXIT.
043100 220-EXIT.
043200     EXIT.
043300
043400****** RULE 6 - DERIVE DURATION/CONSULTATION FLAG AND THE
043500****** REQUESTED END TIME, NEEDED BY RULES 3 THRU 5 BELOW.  AN
043600****** UNRECOGNIZED APPOINTMENT TYPE (CANNOT HAPPEN FROM A
043700****** WELL-FORMED REQUEST FILE) IS TREATED AS THE SAME REASON
043800****** AS RULE 2
043900 260-DERIVE-DURATION.
044000     MOVE "260-DERIVE-DURATION" TO PARA-NAME.
044100     CALL "APPTDUR" USING REQ-APPT-TYPE, WS-DURATION-MIN,
044200                           WS-IS-CONSULTATION,
044300                           WS-APPTDUR-RETURN-CD.
044400
044500     IF WS-APPTDUR-RETURN-CD < ZERO
044600         MOVE "DESIRED-START-TIME-INVALID    " TO WS-NEW-REASON
044700         PERFORM 295-RECORD-FAILURE THRU 295-EXIT
044800         MOVE ZERO TO WS-DURATION-MIN
044900         MOVE REQ-START-TIME TO WS-REQ-END-TIME
045000         GO TO 260-EXIT.
045100
045200     COMPUTE WS-START-TOTAL-MIN = REQ-START-HH * 60
045300                                 + REQ-START-MM.
045400     COMPUTE WS-END-TOTAL-MIN = WS-START-TOTAL-MIN
045500                                 + WS-DURATION-MIN.
045600     DIVIDE WS-END-TOTAL-MIN BY 60
045700         GIVING WS-REQ-END-HH REMAINDER WS-REQ-END-MM.
045800     COMPUTE WS-REQ-END-TIME = WS-REQ-END-HH * 100
045900                                 + WS-REQ-END-MM.
046000
046100     IF BKGVALID-DEBUG-SW IS EQUAL TO DEBUG-TRACE-ON
046200         DISPLAY "BKGVALID TRACE - END TIME: "
046300             WS-TRACE-END-HH "." WS-TRACE-END-MM.
046400 260-EXIT.
046500     EXIT.
046600
046700****** RULE 3 - MINIMUM 2-HOUR LEAD TIME, MEASURED IN WHOLE
046800****** MINUTES FROM "NOW" (REQ-SUBMIT-DATE/REQ-SUBMIT-TIME) TO
046900****** THE REQUESTED START DATE/TIME.  A JULIAN-DAY CONVERSION
047000****** IS USED SO THE CHECK IS CORRECT ACROSS A DATE BOUNDARY
047100 230-CHECK-LEAD-TIME.
047200     MOVE "230-CHECK-LEAD-TIME" TO PARA-NAME.
047300     PERFORM 270-COMPUTE-ELAPSED-MINUTES THRU 270-EXIT.
047400
047500     IF WS-ELAPSED-MINUTES < 120
047600         MOVE "TOO-SOON-TO-APPOINTMENT       " TO WS-NEW-REASON
047700         PERFORM 295-RECORD-FAILURE THRU 295-EXIT.
047800 230-EXIT.
047900     EXIT.
048000
048100****** RULE 4 - WITHIN CLINIC BUSINESS HOURS, INCLUDING THE
048200****** REQUIREMENT THAT THE APPOINTMENT ALSO END BY CLOSING
048300 240-CHECK-BUSINESS-HOURS.
048400     MOVE "240-CHECK-BUSINESS-HOURS" TO PARA-NAME.
048500     IF REQ-START-TIME < CLINIC-OPEN-TIME
048600        OR REQ-START-TIME > CLINIC-CLOSE-TIME
048700        OR WS-REQ-END-TIME > CLINIC-CLOSE-TIME
048800         MOVE "OUTSIDE-BUSINESS-HOURS        " TO WS-NEW-REASON
048900         PERFORM 295-RECORD-FAILURE THRU 295-EXIT.
049000 240-EXIT.
049100     EXIT.
049200
049300****** RULE 5 - NO OVERLAP WITH THE PRACTITIONER'S OTHER
049400****** BOOKINGS ON THE SAME DATE, ACCEPTED EARLIER IN THIS SAME
049500****** RUN.  HALF-OPEN INTERVAL: NEW.START < EXISTING.END AND
049600****** NEW.END > EXISTING.START
049700 245-CHECK-OVERLAP.
049800     MOVE "245-CHECK-OVERLAP" TO PARA-NAME.
049900     PERFORM 246-SCAN-SCHEDULE THRU 246-EXIT
050000         VARYING SCH-IDX FROM 1 BY 1
050100         UNTIL SCH-IDX > WS-SCHEDULE-COUNT.
050200 245-EXIT.
050300     EXIT.
050400
050500 246-SCAN-SCHEDULE.
050600     IF WS-SCH-PRACT-ID(SCH-IDX) = REQ-PRACT-ID
050700        AND WS-SCH-DATE(SCH-IDX) = REQ-DATE
050800        AND REQ-START-TIME < WS-SCH-END-TIME(SCH-IDX)
050900        AND WS-REQ-END-TIME > WS-SCH-START-TIME(SCH-IDX)
051000         MOVE "BOOKING-OVERLAPS-ANOTHER      " TO WS-NEW-REASON
051100         PERFORM 295-RECORD-FAILURE THRU 295-EXIT.
051200 246-EXIT.
051300     EXIT.
051400
051500 270-COMPUTE-ELAPSED-MINUTES.
051600     MOVE REQ-DATE-CCYY TO WS-CALC-CCYY.
051700     MOVE REQ-DATE-MM TO WS-CALC-MM.
051800     MOVE REQ-DATE-DD TO WS-CALC-DD.
051900     PERFORM 280-CALC-JULIAN-DAY THRU 280-EXIT.
052000     MOVE WS-CALC-JDN TO WS-JDN-REQ.
052100
052200     MOVE REQ-SUBMIT-CCYY TO WS-CALC-CCYY.
052300     MOVE REQ-SUBMIT-MM TO WS-CALC-MM.
052400     MOVE REQ-SUBMIT-DD TO WS-CALC-DD.
052500     PERFORM 280-CALC-JULIAN-DAY THRU 280-EXIT.
052600     MOVE WS-CALC-JDN TO WS-JDN-SUB.
052700
052800     COMPUTE WS-REQ-TIME-MINUTES = REQ-START-HH * 60
052900                                  + REQ-START-MM.
053000     COMPUTE WS-SUB-TIME-MINUTES = REQ-SUBMIT-HH * 60
053100                                  + REQ-SUBMIT-MM.
053200     COMPUTE WS-ELAPSED-MINUTES =
053300         (WS-JDN-REQ - WS-JDN-SUB) * 1440
053400         + (WS-REQ-TIME-MINUTES - WS-SUB-TIME-MINUTES).
053500 270-EXIT.
053600     EXIT.
053700
053800****** STANDARD CIVIL-CALENDAR-TO-JULIAN-DAY-NUMBER CONVERSION
053900****** (FLIEGEL/VAN FLANDERN FORMULA).  INTEGER ARITHMETIC ONLY
054000****** SO IT RUNS ON ANY SHOP COMPILER - NO INTRINSIC FUNCTIONS
054100 280-CALC-JULIAN-DAY.                                             040699AK
054200     COMPUTE WS-CALC-A = (WS-CALC-MM - 14) / 12.
054300     COMPUTE WS-CALC-JDN =
054400         WS-CALC-DD - 32075
054500         + (1461 * (WS-CALC-CCYY + 4800 + WS-CALC-A)) / 4
054600         + (367 * (WS-CALC-MM - 2 - WS-CALC-A * 12)) / 12
054700         - (3 * ((WS-CALC-CCYY + 4900 + WS-CALC-A) / 100)) / 4.
054800 280-EXIT.
054900     EXIT.
055000
055100 295-RECORD-FAILURE.
055200     ADD 1 TO WS-FAILURE-COUNT.
055300     MOVE WS-NEW-REASON TO WS-FAILURE-REASON(WS-FAILURE-COUNT).
055400 295-EXIT.
055500     EXIT.
055600
055700 600-BUILD-BOOKING.
055800     MOVE "600-BUILD-BOOKING" TO PARA-NAME.
055900     ADD 1 TO WS-NEXT-BOOKING-SEQ.
056000     MOVE WS-NEXT-BOOKING-SEQ TO WS-BKID-SEQ.
056100     MOVE WS-BOOKING-ID-AREA TO BOOKING-ID.
056200     MOVE REQ-PRACT-ID TO BOOKING-PRACT-ID.
056300     MOVE REQ-PATIENT-ID TO BOOKING-PATIENT-ID.
056400     MOVE REQ-APPT-TYPE TO BOOKING-APPT-TYPE.
056500     MOVE REQ-DATE TO BOOKING-DATE.
056600     MOVE REQ-START-TIME TO BOOKING-START-TIME.
056700     MOVE WS-REQ-END-TIME TO BOOKING-END-TIME.
056800     MOVE WS-DURATION-MIN TO BOOKING-DURATION-MIN.
056900 600-EXIT.
057000     EXIT.
057100
057200 650-ADD-TO-SCHEDULE.
057300     MOVE "650-ADD-TO-SCHEDULE" TO PARA-NAME.
057400     IF WS-SCHEDULE-COUNT >= 2000
057500         MOVE "SCHEDULE TABLE FULL" TO ABEND-REASON
057600         GO TO 1000-ABEND-RTN.
057700
057800     ADD 1 TO WS-SCHEDULE-COUNT.
057900     SET SCH-IDX TO WS-SCHEDULE-COUNT.
058000     MOVE REQ-PRACT-ID TO WS-SCH-PRACT-ID(SCH-IDX).
058100     MOVE REQ-DATE TO WS-SCH-DATE(SCH-IDX).
058200     MOVE REQ-START-TIME TO WS-SCH-START-TIME(SCH-IDX).
058300     MOVE WS-REQ-END-TIME TO WS-SCH-END-TIME(SCH-IDX).
058400 650-EXIT.
058500     EXIT.
058600
058700 700-WRITE-REJECTS.
058800     MOVE "700-WRITE-REJECTS" TO PARA-NAME.
058900     PERFORM 705-WRITE-ONE-REJECT THRU 705-EXIT
059000         VARYING FAIL-IDX FROM 1 BY 1
059100         UNTIL FAIL-IDX > WS-FAILURE-COUNT.
059200 700-EXIT.
059300     EXIT.
059400
059500 705-WRITE-ONE-REJECT.
059600     MOVE REQ-ID TO REJ-REQ-ID.
059700     MOVE WS-FAILURE-REASON(FAIL-IDX) TO REJ-REASON-CODE.
059800     MOVE WS-FAILURE-COUNT TO REJ-REASON-COUNT.
059900     WRITE BKGREJ-REC FROM REJECTED-REQUEST-RECORD.
060000
060100     EVALUATE TRUE
060200         WHEN REJ-DATE-IN-PAST
060300             ADD 1 TO WS-CNT-DATE-IN-PAST
060400         WHEN REJ-TIME-IN-PAST
060500             ADD 1 TO WS-CNT-TIME-IN-PAST
060600         WHEN REJ-START-TIME-INVALID
060700             ADD 1 TO WS-CNT-START-INVALID
060800         WHEN REJ-TOO-SOON
060900             ADD 1 TO WS-CNT-TOO-SOON
061000         WHEN REJ-OUTSIDE-HOURS
061100             ADD 1 TO WS-CNT-OUTSIDE-HOURS
061200         WHEN REJ-OVERLAPS
061300             ADD 1 TO WS-CNT-OVERLAPS
061400         WHEN OTHER
061500             CONTINUE
061600     END-EVALUATE.
061700 705-EXIT.
061800     EXIT.
061900
062000 800-OPEN-FILES.
062100     MOVE "800-OPEN-FILES" TO PARA-NAME.
062200     OPEN INPUT CLNGOOD, PATGOOD, PRACGOOD, BKRQDATA.
062300     OPEN OUTPUT BKGDATA, BKGREJ, SYSOUT.
062400 800-EXIT.
062500     EXIT.
062600
062700 850-CLOSE-FILES.
062800     MOVE "850-CLOSE-FILES" TO PARA-NAME.
062900     CLOSE CLNGOOD, PATGOOD, PRACGOOD, BKRQDATA,
063000           BKGDATA, BKGREJ, SYSOUT.
063100 850-EXIT.
063200     EXIT.
063300
063400 910-READ-REQUEST.
063500     READ BKRQDATA INTO BOOKING-REQUEST-RECORD
063600         AT END
063700         GO TO 910-EXIT
063800     END-READ.
063900 910-EXIT.
064000     EXIT.
064100
064200 900-CLEANUP.
064300     MOVE "900-CLEANUP" TO PARA-NAME.
064400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
064500     PERFORM 950-REPORT THRU 950-EXIT.
064600     DISPLAY "******** NORMAL END OF JOB BKGVALID ********".
064700 900-EXIT.
064800     EXIT.
064900
065000****** END-OF-RUN CONTROL-BREAK-FREE SUMMARY REPORT
065100 950-REPORT.                                                      031103MM
065200     DISPLAY "CLINIC BOOKING REQUEST RUN SUMMARY".
065300     DISPLAY "REQUESTS READ . . . . . . . . . .  "
065400         REQUESTS-READ.
065500     DISPLAY "REQUESTS ACCEPTED . . . . . . . .  "
065600         REQUESTS-ACCEPTED.
065700     DISPLAY "REQUESTS REJECTED . . . . . . . .  "
065800         REQUESTS-REJECTED.
065900     DISPLAY "REJECTIONS BY REASON:".
066000     DISPLAY "  DATE-IN-PAST . . . . . . . . .  "
066100         WS-CNT-DATE-IN-PAST.
066200     DISPLAY "  TIME-IN-PAST . . . . . . . . .  "
066300         WS-CNT-TIME-IN-PAST.
066400     DISPLAY "  DESIRED-START-TIME-INVALID . .  "
066500         WS-CNT-START-INVALID.
066600     DISPLAY "  TOO-SOON-TO-APPOINTMENT . . . .  "
066700         WS-CNT-TOO-SOON.
066800     DISPLAY "  OUTSIDE-BUSINESS-HOURS . . . .  "
066900         WS-CNT-OUTSIDE-HOURS.
067000     DISPLAY "  BOOKING-OVERLAPS-ANOTHER . . .  "
067100         WS-CNT-OVERLAPS.
067200 950-EXIT.
067300     EXIT.
067400
067500 1000-ABEND-RTN.
067600     WRITE SYSOUT-REC FROM ABEND-REC.
067700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
067800     DISPLAY "*** ABNORMAL END OF JOB - BKGVALID ***" UPON
067900         CONSOLE.
068000     DIVIDE ZERO-VAL INTO ONE-VAL.

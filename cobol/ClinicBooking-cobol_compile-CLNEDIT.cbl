000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CLNEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 02/16/94.
000600 DATE-COMPILED. 02/16/94.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE CLINIC, PATIENT AND
001300*          PRACTITIONER MASTER FILES FOR THE NEW CLINIC BOOKING
001400*          SYSTEM BEFORE BKGVALID EVER SEES A BOOKING REQUEST.
001500*
001600*          EACH RECORD IS EDITED FOR REQUIRED FIELDS, PHONE
001700*          NUMBER FORMAT (CALL PHONEVAL) AND E-MAIL FORMAT
001800*          (CALL EMAILVAL).  THE CLINIC RECORD IS ALSO EDITED
001900*          FOR THE OPEN/CLOSE HOURS INVARIANT.
002000*
002100*          A RECORD THAT FAILS ANY EDIT IS LOGGED TO MSTERR AND
002200*          DROPPED - IT NEVER REACHES THE "GOOD" OUTPUT FILE AND
002300*          SO NEVER ENTERS BKGVALID'S LOOKUP TABLES.
002400*
002500******************************************************************
002600
002700         INPUT FILE               -   CLNDATA   (1 RECORD)
002800         INPUT FILE               -   PATDATA
002900         INPUT FILE               -   PRACDATA
003000
003100         OUTPUT FILE (GOOD)       -   CLNGOOD
003200         OUTPUT FILE (GOOD)       -   PATGOOD
003300         OUTPUT FILE (GOOD)       -   PRACGOOD
003400         OUTPUT FILE (REJECTS)    -   MSTERR
003500
003600         DUMP FILE                -   SYSOUT
003700
003800******************************************************************
003900*    CHANGE LOG                                                 *
004000*    --------------------------------------------------------   *
004100*    021694 JS  ORIGINAL PROGRAM, BUILT FROM THE DALYEDIT JOB-   *
004200*               STREAM SHELL FOR THE NEW CLINIC BOOKING SYSTEM   *
004300*    091497 TGD ADDED PRACTITIONER FILE/EDITS - PRACTITIONER     *
004400*               MASTER WAS ADDED TO PHASE 1 OF THE PROJECT       *
004500*    042600 AK  Y2K SWEEP - CLINIC-OPEN/CLOSE-TIME ARE HHMM      *
004600*               ONLY, NO 2-DIGIT YEAR FIELDS IN THIS PROGRAM     *
004700*    031103 MM  ADDED UPSI-0 TRACE SWITCH PER HELP DESK TICKET   *
004800*               CB-0118 (SAME CONVENTION AS PHONEVAL/EMAILVAL)   *
004900*    082601 SR  WIDENED ERR-RAW-RECORD 167 TO 168 AND MSTERR     *
005000*               RECORD LENGTH 222 TO 223 - FIELD WAS ONE BYTE    *
005100*               SHORT OF PATIENT-RECORD/PRACTITIONER-RECORD,     *
005200*               DROPPING THE LAST BYTE ON REJECT, TICKET CB-0151 *
005300******************************************************************
005400
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER. IBM-390.
005800 OBJECT-COMPUTER. IBM-390.
005900 SPECIAL-NAMES.
006000     UPSI-0 IS CLNEDIT-DEBUG-SW                                   031103MM
006100         ON STATUS IS DEBUG-TRACE-ON
006200         OFF STATUS IS DEBUG-TRACE-OFF.
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT SYSOUT
006700     ASSIGN TO UT-S-SYSOUT
006800       ORGANIZATION IS SEQUENTIAL.
006900
007000     SELECT CLNDATA
007100     ASSIGN TO UT-S-CLNDATA
007200       ORGANIZATION IS SEQUENTIAL
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS CFCODE.
007500
007600     SELECT PATDATA
007700     ASSIGN TO UT-S-PATDATA
007800       ORGANIZATION IS SEQUENTIAL
007900       ACCESS MODE IS SEQUENTIAL
008000       FILE STATUS IS PFCODE.
008100
008200     SELECT PRACDATA                                              091497TG
008300     ASSIGN TO UT-S-PRACDATA
008400       ORGANIZATION IS SEQUENTIAL
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS RFCODE.
008700
008800     SELECT CLNGOOD
008900     ASSIGN TO UT-S-CLNGOOD
009000       ORGANIZATION IS SEQUENTIAL
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT PATGOOD
009500     ASSIGN TO UT-S-PATGOOD
009600       ORGANIZATION IS SEQUENTIAL
009700       ACCESS MODE IS SEQUENTIAL
009800       FILE STATUS IS OFCODE.
009900
010000     SELECT PRACGOOD
010100     ASSIGN TO UT-S-PRACGOOD
010200       ORGANIZATION IS SEQUENTIAL
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600     SELECT MSTERR
010700     ASSIGN TO UT-S-MSTERR
010800       ORGANIZATION IS SEQUENTIAL
010900       ACCESS MODE IS SEQUENTIAL
011000       FILE STATUS IS EFCODE.
011100
011200 DATA DIVISION.
011300 FILE SECTION.
011400 FD  SYSOUT
011500     RECORDING MODE IS F
011600     LABEL RECORDS ARE STANDARD
011700     RECORD CONTAINS 130 CHARACTERS
011800     BLOCK CONTAINS 0 RECORDS
011900     DATA RECORD IS SYSOUT-REC.
012000 01  SYSOUT-REC  PIC X(130).
012100
012200****** ONE RECORD PER CLINIC - THIS SHOP ONLY RUNS ONE CLINIC
012300****** PER JOB, SO CLNDATA IS EXPECTED TO CARRY EXACTLY ONE REC
012400 FD  CLNDATA
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 155 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS CLNDATA-REC.
013000 01  CLNDATA-REC                     PIC X(155).
013100
013200****** ONE RECORD PER PATIENT ON FILE
013300 FD  PATDATA
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 168 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS PATDATA-REC.
013900 01  PATDATA-REC                     PIC X(168).
014000
014100****** ONE RECORD PER PRACTITIONER ON FILE
014200 FD  PRACDATA                                                     091497TG
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     RECORD CONTAINS 168 CHARACTERS
014600     BLOCK CONTAINS 0 RECORDS
014700     DATA RECORD IS PRACDATA-REC.
014800 01  PRACDATA-REC                    PIC X(168).
014900
015000 FD  CLNGOOD
015100     RECORDING MODE IS F
015200     LABEL RECORDS ARE STANDARD
015300     RECORD CONTAINS 155 CHARACTERS
015400     BLOCK CONTAINS 0 RECORDS
015500     DATA RECORD IS CLNGOOD-REC.
015600 01  CLNGOOD-REC                     PIC X(155).
015700
015800 FD  PATGOOD
015900     RECORDING MODE IS F
016000     LABEL RECORDS ARE STANDARD
016100     RECORD CONTAINS 168 CHARACTERS
016200     BLOCK CONTAINS 0 RECORDS
016300     DATA RECORD IS PATGOOD-REC.
016400 01  PATGOOD-REC                     PIC X(168).
016500
016600 FD  PRACGOOD
016700     RECORDING MODE IS F
016800     LABEL RECORDS ARE STANDARD
016900     RECORD CONTAINS 168 CHARACTERS
017000     BLOCK CONTAINS 0 RECORDS
017100     DATA RECORD IS PRACGOOD-REC.
017200 01  PRACGOOD-REC                    PIC X(168).
017300
017400****** ONE RECORD PER REJECTED MASTER RECORD - CARRIES THE
017500****** SOURCE FILE, THE FIRST EDIT MESSAGE THAT FAILED, AND THE
017600****** RAW INPUT RECORD FOR THE DATA-CONTROL CLERKS TO RE-KEY
017700 FD  MSTERR
017800     RECORDING MODE IS F
017900     LABEL RECORDS ARE STANDARD
018000     RECORD CONTAINS 223 CHARACTERS
018100     BLOCK CONTAINS 0 RECORDS
018200     DATA RECORD IS MSTERR-REC.
018300 01  MSTERR-REC.
018400     05  ERR-SOURCE-FILE             PIC X(12).
018500     05  FILLER                      PIC X(01).
018600     05  ERR-MSG                     PIC X(41).
018700     05  FILLER                      PIC X(01).
018800****** WIDE ENOUGH TO HOLD THE WIDEST MASTER RECORD THIS
018900****** PROGRAM LOGS (PATIENT-RECORD/PRACTITIONER-RECORD, 168
019000****** BYTES EACH) WITHOUT TRUNCATING THE LAST BYTE
019100     05  ERR-RAW-RECORD              PIC X(168).
019200
019300** LINE-SEQUENTIAL FILES
019400 WORKING-STORAGE SECTION.
019500
019600 01  FILE-STATUS-CODES.
019700     05  CFCODE                  PIC X(2).
019800         88 NO-MORE-CLINIC-DATA  VALUE "10".
019900     05  PFCODE                  PIC X(2).
020000         88 NO-MORE-PATIENT-DATA VALUE "10".
020100     05  RFCODE                  PIC X(2).
020200         88 NO-MORE-PRACT-DATA   VALUE "10".
020300     05  OFCODE                  PIC X(2).
020400         88 CODE-WRITE    VALUE SPACES.
020500     05  EFCODE                  PIC X(2).
020600         88 CODE-WRITE    VALUE SPACES.
020700
020800** CLINIC/PATIENT/PRACTITIONER MASTER LAYOUTS
020900 COPY CLNREC.
021000 COPY PATREC.
021100 COPY PRACREC.
021200
021300 01  WS-VALID-SW-AREA.
021400     05  WS-PHONE-VALID-SW           PIC X(01).
021500         88  WS-PHONE-OK       VALUE "Y".
021600     05  WS-EMAIL-VALID-SW           PIC X(01).
021700         88  WS-EMAIL-OK       VALUE "Y".
021800
021900 01  FLAGS-AND-SWITCHES.
022000     05  ERROR-FOUND-SW              PIC X(01) VALUE "N".
022100         88 RECORD-ERROR-FOUND VALUE "Y".
022200         88 VALID-RECORD       VALUE "N".
022300
022400 01  COUNTERS-AND-ACCUMULATORS.
022500     05  CLINIC-RECORDS-READ         PIC 9(05) COMP.
022600     05  CLINIC-RECORDS-ACCEPTED     PIC 9(05) COMP.
022700     05  CLINIC-RECORDS-REJECTED     PIC 9(05) COMP.
022800     05  PATIENT-RECORDS-READ        PIC 9(07) COMP.
022900     05  PATIENT-RECORDS-ACCEPTED    PIC 9(07) COMP.
023000     05  PATIENT-RECORDS-REJECTED    PIC 9(07) COMP.
023100     05  PRACT-RECORDS-READ          PIC 9(05) COMP.
023200     05  PRACT-RECORDS-ACCEPTED      PIC 9(05) COMP.
023300     05  PRACT-RECORDS-REJECTED      PIC 9(05) COMP.
023400
023500 77  WS-DATE                         PIC 9(06).
023600
023700 COPY ABENDREC.
023800
023900 PROCEDURE DIVISION.
024000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024100     PERFORM 100-PROCESS-CLINIC THRU 100-EXIT.
024200     PERFORM 200-PROCESS-PATIENTS THRU 200-EXIT
024300             UNTIL NO-MORE-PATIENT-DATA.
024400     PERFORM 300-PROCESS-PRACTITIONERS THRU 300-EXIT
024500             UNTIL NO-MORE-PRACT-DATA.
024600     PERFORM 999-CLEANUP THRU 999-EXIT.
024700     MOVE +0 TO RETURN-CODE.
024800     GOBACK.
024900
025000 000-HOUSEKEEPING.
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025200     DISPLAY "******** BEGIN JOB CLNEDIT ********".
025300     ACCEPT  WS-DATE FROM DATE.
025400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
025500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025600     PERFORM 910-READ-CLNDATA THRU 910-EXIT.
025700     PERFORM 920-READ-PATDATA THRU 920-EXIT.
025800     PERFORM 930-READ-PRACDATA THRU 930-EXIT.
025900 000-EXIT.
026000     EXIT.
026100
026200 100-PROCESS-CLINIC.
026300     MOVE "100-PROCESS-CLINIC" TO PARA-NAME.
026400     IF NO-MORE-CLINIC-DATA
026500         MOVE "EMPTY CLINIC FILE" TO ABEND-REASON
026600         GO TO 1000-ABEND-RTN.
026700
026800     ADD 1 TO CLINIC-RECORDS-READ.
026900     PERFORM 350-EDIT-CLINIC THRU 350-EXIT.
027000
027100     IF RECORD-ERROR-FOUND
027200         ADD 1 TO CLINIC-RECORDS-REJECTED
027300         MOVE "CLINIC" TO ERR-SOURCE-FILE
027400         MOVE CLINIC-RECORD TO ERR-RAW-RECORD
027500         PERFORM 710-WRITE-MSTERR THRU 710-EXIT
027600     ELSE
027700         ADD 1 TO CLINIC-RECORDS-ACCEPTED
027800         WRITE CLNGOOD-REC FROM CLINIC-RECORD.
027900 100-EXIT.
028000     EXIT.
028100
028200 200-PROCESS-PATIENTS.
028300     MOVE "200-PROCESS-PATIENTS" TO PARA-NAME.
028400     ADD 1 TO PATIENT-RECORDS-READ.
028500     PERFORM 400-EDIT-PATIENT THRU 400-EXIT.
028600
028700     IF RECORD-ERROR-FOUND
028800         ADD 1 TO PATIENT-RECORDS-REJECTED
028900         MOVE "PATIENT" TO ERR-SOURCE-FILE
029000         MOVE PATIENT-RECORD TO ERR-RAW-RECORD
029100         PERFORM 710-WRITE-MSTERR THRU 710-EXIT
029200     ELSE
029300         ADD 1 TO PATIENT-RECORDS-ACCEPTED
029400         WRITE PATGOOD-REC FROM PATIENT-RECORD.
029500
029600     PERFORM 920-READ-PATDATA THRU 920-EXIT.
029700 200-EXIT.
029800     EXIT.
029900
030000 300-PROCESS-PRACTITIONERS.
030100     MOVE "300-PROCESS-PRACTITIONERS" TO PARA-NAME.
030200     ADD 1 TO PRACT-RECORDS-READ.
030300     PERFORM 500-EDIT-PRACTITIONER THRU 500-EXIT.
030400
030500     IF RECORD-ERROR-FOUND
030600         ADD 1 TO PRACT-RECORDS-REJECTED
030700         MOVE "PRACTITIONER" TO ERR-SOURCE-FILE
030800         MOVE PRACTITIONER-RECORD TO ERR-RAW-RECORD
030900         PERFORM 710-WRITE-MSTERR THRU 710-EXIT
031000     ELSE
031100         ADD 1 TO PRACT-RECORDS-ACCEPTED
031200         WRITE PRACGOOD-REC FROM PRACTITIONER-RECORD.
031300
031400     PERFORM 930-READ-PRACDATA THRU 930-EXIT.
031500 300-EXIT.
031600     EXIT.
031700
031800 350-EDIT-CLINIC.
031900     MOVE "N" TO ERROR-FOUND-SW.
032000     MOVE "350-EDIT-CLINIC" TO PARA-NAME.
032100
032200     IF CLINIC-NAME = SPACES
032300         MOVE "*** BLANK CLINIC NAME" TO ERR-MSG
032400         MOVE "Y" TO ERROR-FOUND-SW
032500         GO TO 350-EXIT.
032600
032700     CALL "PHONEVAL" USING CLINIC-PHONE, WS-PHONE-VALID-SW.
032800     IF NOT WS-PHONE-OK
032900         MOVE "*** INVALID CLINIC PHONE FORMAT" TO ERR-MSG
033000         MOVE "Y" TO ERROR-FOUND-SW
033100         GO TO 350-EXIT.
033200
033300     CALL "EMAILVAL" USING CLINIC-EMAIL, WS-EMAIL-VALID-SW.
033400     IF NOT WS-EMAIL-OK
033500         MOVE "*** INVALID CLINIC EMAIL FORMAT" TO ERR-MSG
033600         MOVE "Y" TO ERROR-FOUND-SW
033700         GO TO 350-EXIT.
033800
033900     PERFORM 360-CHECK-CLINIC-HOURS THRU 360-EXIT.
034000 350-EXIT.
034100     EXIT.
034200
034300 360-CHECK-CLINIC-HOURS.
034400     MOVE "360-CHECK-CLINIC-HOURS" TO PARA-NAME.
034500****** CLINICHOURS INVARIANT - CLOSE MUST BE STRICTLY AFTER OPEN
034600     IF CLINIC-CLOSE-TIME NOT > CLINIC-OPEN-TIME
034700         MOVE "*** CLINIC CLOSE TIME NOT AFTER OPEN TIME" TO
034800             ERR-MSG
034900         MOVE "Y" TO ERROR-FOUND-SW.
035000 360-EXIT.
035100     EXIT.
035200
035300 400-EDIT-PATIENT.
035400     MOVE "N" TO ERROR-FOUND-SW.
035500     MOVE "400-EDIT-PATIENT" TO PARA-NAME.
035600
035700     IF PATIENT-FIRST-NAME = SPACES
035800         MOVE "*** BLANK PATIENT FIRST NAME" TO ERR-MSG
035900         MOVE "Y" TO ERROR-FOUND-SW
036000         GO TO 400-EXIT.
036100
036200     IF PATIENT-LAST-NAME = SPACES
036300         MOVE "*** BLANK PATIENT LAST NAME" TO ERR-MSG
036400         MOVE "Y" TO ERROR-FOUND-SW
036500         GO TO 400-EXIT.
036600
036700     CALL "PHONEVAL" USING PATIENT-PHONE, WS-PHONE-VALID-SW.
036800     IF NOT WS-PHONE-OK
036900         MOVE "*** INVALID PATIENT PHONE FORMAT" TO ERR-MSG
037000         MOVE "Y" TO ERROR-FOUND-SW
037100         GO TO 400-EXIT.
037200
037300     CALL "EMAILVAL" USING PATIENT-EMAIL, WS-EMAIL-VALID-SW.
037400     IF NOT WS-EMAIL-OK
037500         MOVE "*** INVALID PATIENT EMAIL FORMAT" TO ERR-MSG
037600         MOVE "Y" TO ERROR-FOUND-SW.
037700 400-EXIT.
037800     EXIT.
037900
038000 500-EDIT-PRACTITIONER.
038100     MOVE "N" TO ERROR-FOUND-SW.
038200     MOVE "500-EDIT-PRACTITIONER" TO PARA-NAME.
038300
038400     IF PRACT-FIRST-NAME = SPACES
038500         MOVE "*** BLANK PRACTITIONER FIRST NAME" TO ERR-MSG
038600         MOVE "Y" TO ERROR-FOUND-SW
038700         GO TO 500-EXIT.
038800
038900     IF PRACT-LAST-NAME = SPACES
039000         MOVE "*** BLANK PRACTITIONER LAST NAME" TO ERR-MSG
039100         MOVE "Y" TO ERROR-FOUND-SW
039200         GO TO 500-EXIT.
039300
039400     CALL "PHONEVAL" USING PRACT-PHONE, WS-PHONE-VALID-SW.
039500     IF NOT WS-PHONE-OK
039600         MOVE "*** INVALID PRACTITIONER PHONE FORMAT" TO ERR-MSG
039700         MOVE "Y" TO ERROR-FOUND-SW
039800         GO TO 500-EXIT.
039900
040000     CALL "EMAILVAL" USING PRACT-EMAIL, WS-EMAIL-VALID-SW.
040100     IF NOT WS-EMAIL-OK
040200         MOVE "*** INVALID PRACTITIONER EMAIL FORMAT" TO ERR-MSG
040300         MOVE "Y" TO ERROR-FOUND-SW.
040400 500-EXIT.
040500     EXIT.
040600
040700 710-WRITE-MSTERR.
040800     WRITE MSTERR-REC.
040900 710-EXIT.
041000     EXIT.
041100
041200 800-OPEN-FILES.
041300     MOVE "800-OPEN-FILES" TO PARA-NAME.
041400     OPEN INPUT CLNDATA, PATDATA, PRACDATA.
041500     OPEN OUTPUT CLNGOOD, PATGOOD, PRACGOOD, MSTERR, SYSOUT.
041600 800-EXIT.
041700     EXIT.
041800
041900 850-CLOSE-FILES.
042000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
042100     CLOSE CLNDATA, PATDATA, PRACDATA,
042200           CLNGOOD, PATGOOD, PRACGOOD, MSTERR, SYSOUT.
042300 850-EXIT.
042400     EXIT.
042500
042600 910-READ-CLNDATA.
042700     READ CLNDATA INTO CLINIC-RECORD
042800         AT END
042900         GO TO 910-EXIT
043000     END-READ.
043100 910-EXIT.
043200     EXIT.
043300
043400 920-READ-PATDATA.
043500     READ PATDATA INTO PATIENT-RECORD
043600         AT END
043700         GO TO 920-EXIT
043800     END-READ.
043900 920-EXIT.
044000     EXIT.
044100
044200 930-READ-PRACDATA.
044300     READ PRACDATA INTO PRACTITIONER-RECORD
044400         AT END
044500         GO TO 930-EXIT
044600     END-READ.
044700 930-EXIT.
044800     EXIT.
044900
045000 999-CLEANUP.
045100     MOVE "999-CLEANUP" TO PARA-NAME.
045200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
045300
045400     DISPLAY "** CLINIC RECORDS READ / ACCEPTED / REJECTED **".
045500     DISPLAY CLINIC-RECORDS-READ SPACE CLINIC-RECORDS-ACCEPTED
045600             SPACE CLINIC-RECORDS-REJECTED.
045700     DISPLAY "** PATIENT RECORDS READ / ACCEPTED / REJECTED **".
045800     DISPLAY PATIENT-RECORDS-READ SPACE PATIENT-RECORDS-ACCEPTED
045900             SPACE PATIENT-RECORDS-REJECTED.
046000     DISPLAY "** PRACT RECORDS READ / ACCEPTED / REJECTED **".
046100     DISPLAY PRACT-RECORDS-READ SPACE PRACT-RECORDS-ACCEPTED
046200             SPACE PRACT-RECORDS-REJECTED.
046300
046400     IF CLNEDIT-DEBUG-SW IS EQUAL TO DEBUG-TRACE-ON
046500         DISPLAY "CLNEDIT TRACE - RUN DATE: " WS-DATE.
046600
046700     DISPLAY "******** NORMAL END OF JOB CLNEDIT ********".
046800 999-EXIT.
046900     EXIT.
047000
047100 1000-ABEND-RTN.
047200     WRITE SYSOUT-REC FROM ABEND-REC.
047300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
047400     DISPLAY "*** ABNORMAL END OF JOB - CLNEDIT ***" UPON
047500         CONSOLE.
047600     DIVIDE ZERO-VAL INTO ONE-VAL.
